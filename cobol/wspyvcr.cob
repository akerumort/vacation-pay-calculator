000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR THE VACATION PAY REQUEST FILE          *
000040*        (ONE CALCULATION REQUEST PER RECORD - NO KEY)           *
000050*                                                                *
000060*****************************************************************
000070*  FILE SIZE 2981 BYTES, LINE SEQUENTIAL (TEXT).
000080*
000090* 04/02/26 VBC - 1.00 CREATED FOR PY-VAC-PAY PROJECT  TKT PY-118.
000100* 11/02/26 VBC -    1 ADDED TRAILING FILLER FOR FUTURE GROWTH.
000110*
000120 01  PY-VACPAY-REQUEST-RECORD.
000130     03  VCR-AVERAGE-SALARY       PIC S9(9)V99.
000140*                                  EMPLOYEE AVG MONTHLY SALARY,
000150*                                  MUST BE GREATER THAN ZERO.
000160     03  VCR-VACATION-DAYS        PIC 9(3).
000170*                                  REQUESTED VACATION DAYS - USED
000180*                                  AS GIVEN WHEN NO DATES SUPPLIED
000190     03  VCR-VACATION-DATE-COUNT  PIC 9(3).
000200*                                  NUMBER OF ENTRIES POPULATED IN
000210*                                  VCR-VACATION-DATE-TABLE BELOW.
000220*                                  ZERO MEANS SIMPLE MODE - NO
000230*                                  EXPLICIT DATES SUPPLIED.
000240     03  VCR-VACATION-DATE-TABLE  OCCURS 366 TIMES
000250                                  INDEXED BY VCR-DATE-IX.
000260         05  VCR-VACATION-DATE    PIC 9(8).
000270*                                  CCYYMMDD - ONE PER REQUESTED
000280*                                  VACATION DAY.
000290     03  VCR-VACATION-START-DATE  PIC 9(8).
000300*                                  CCYYMMDD, ZERO = NOT SUPPLIED.
000310     03  VCR-START-DATE-PARTS REDEFINES VCR-VACATION-START-DATE.
000320         05  VCR-START-CCYY       PIC 9(4).
000330         05  VCR-START-MM         PIC 9(2).
000340         05  VCR-START-DD         PIC 9(2).
000350     03  VCR-VACATION-END-DATE    PIC 9(8).
000360*                                  CCYYMMDD, ZERO = NOT SUPPLIED.
000370     03  VCR-END-DATE-PARTS REDEFINES VCR-VACATION-END-DATE.
000380         05  VCR-END-CCYY         PIC 9(4).
000390         05  VCR-END-MM           PIC 9(2).
000400         05  VCR-END-DD           PIC 9(2).
000410     03  FILLER                   PIC X(20).
000420*
