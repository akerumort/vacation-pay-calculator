000010* 04/02/26 VBC - 1.00 CREATED FOR PY-VAC-PAY PROJECT  TKT PY-118.
000020*
000030 FD  PY-VACPAY-REQUEST-FILE
000040     LABEL RECORDS ARE STANDARD
000050     RECORD CONTAINS 2981 CHARACTERS.
000060 COPY "wspyvcr.cob".
000070*
