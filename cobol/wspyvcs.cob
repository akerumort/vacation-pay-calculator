000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR THE VACATION PAY RESULT FILE           *
000040*        (ONE RESULT PER INPUT REQUEST - SAME ORDER AS IN)       *
000050*                                                                *
000060*****************************************************************
000070*  FILE SIZE 98 BYTES, LINE SEQUENTIAL (TEXT).
000080*
000090* 04/02/26 VBC - 1.00 CREATED FOR PY-VAC-PAY PROJECT  TKT PY-118.
000100* 11/02/26 VBC -    1 ADDED TRAILING FILLER FOR FUTURE GROWTH.
000110*
000120 01  PY-VACPAY-RESULT-RECORD.
000130     03  VCS-RESULT-STATUS        PIC X(1).
000140         88  VCS-RESULT-OK        VALUE "0".
000150         88  VCS-RESULT-ERROR     VALUE "1".
000160     03  VCS-VACATION-PAY         PIC S9(9)V99.
000170*                                  NET PAY AFTER 13% NDFL - ZERO
000180*                                  ON ERROR.
000190     03  VCS-WEEKENDS-AND-HOLIDAYS PIC 9(3).
000200*                                  DETAILED MODE ONLY - COUNT OF
000210*                                  SUPPLIED DATES EXCLUDED AS A
000220*                                  WEEKEND OR PUBLIC HOLIDAY.
000230     03  VCS-PAID-VACATION-DAYS   PIC 9(3).
000240*                                  DETAILED MODE - PAID WORKING
000250*                                  DAYS.  SIMPLE MODE - EQUALS
000260*                                  VCR-VACATION-DAYS AS GIVEN.
000270     03  VCS-RESULT-MESSAGE       PIC X(60).
000280*                                  SUCCESS TEXT OR VALIDATION
000290*                                  ERROR TEXT.
000300     03  FILLER                   PIC X(20).
000310*
