000010*****************************************************************
000020*                                                                *
000030*   FIXED-DATE PUBLIC HOLIDAY TABLE FOR VACATION PAY CALCS       *
000040*        MONTH/DAY ONLY - YEAR OF THE DATE BEING CHECKED         *
000050*        ALWAYS APPLIES.  NOT AN EXTERNAL FILE - SMALL ENOUGH    *
000060*        TO CARRY AS A LITERAL TABLE.                            *
000070*                                                                *
000080*****************************************************************
000090*
000100* 05/02/26 VBC - 1.00 CREATED FOR PY-VAC-PAY PROJECT  TKT PY-118.
000110*                     NEW YEAR 1-8, DEFENDER DAY, WOMEN'S DAY,
000120*                     SPRING/LABOUR DAY, VICTORY DAY, RUSSIA DAY
000130*                     AND UNITY DAY - 14 FIXED DATES IN ALL.
000140*
000150 01  PY-VAC-HOLIDAY-LIST.
000160     03  FILLER            PIC 9(4)  VALUE 0101.
000170     03  FILLER            PIC 9(4)  VALUE 0102.
000180     03  FILLER            PIC 9(4)  VALUE 0103.
000190     03  FILLER            PIC 9(4)  VALUE 0104.
000200     03  FILLER            PIC 9(4)  VALUE 0105.
000210     03  FILLER            PIC 9(4)  VALUE 0106.
000220     03  FILLER            PIC 9(4)  VALUE 0107.
000230     03  FILLER            PIC 9(4)  VALUE 0108.
000240     03  FILLER            PIC 9(4)  VALUE 0223.
000250     03  FILLER            PIC 9(4)  VALUE 0308.
000260     03  FILLER            PIC 9(4)  VALUE 0501.
000270     03  FILLER            PIC 9(4)  VALUE 0509.
000280     03  FILLER            PIC 9(4)  VALUE 0612.
000290     03  FILLER            PIC 9(4)  VALUE 1104.
000300     03  PY-VAC-HOLIDAY-TABLE REDEFINES PY-VAC-HOLIDAY-LIST.
000310         05  PY-VAC-HOLIDAY-MMDD     PIC 9(4)  OCCURS 14 TIMES
000320                                     INDEXED BY PY-VAC-HOL-IX.
000330*
