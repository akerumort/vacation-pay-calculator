000010 IDENTIFICATION            DIVISION.
000020*===================================
000030*
000040 PROGRAM-ID.        PYVACPAY.
000050*
000060 AUTHOR.            P J HARGREAVES.
000070*
000080 INSTALLATION.      APPLEWOOD COMPUTERS.
000090*
000100 DATE-WRITTEN.      19/06/1988.
000110*
000120 DATE-COMPILED.
000130*
000140 SECURITY.          COPYRIGHT (C) 1988-2026 AND LATER,
000150*                   APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE
000160*                   TERMS OF THE GNU GENERAL PUBLIC LICENSE.
000170*                   SEE THE FILE COPYING FOR DETAILS.  SUPPLIED
000180*                   FOR USE WITHIN THE LICENSED INSTALLATION
000190*                   ONLY - NOT FOR RESALE OR HIRE.
000200*
000210*****************************************************************
000220*                                                               *
000230*        VACATION PAY CALCULATION  -  BATCH DRIVER              *
000240*                                                               *
000250*   READS ONE VACATION PAY REQUEST PER RECORD FROM VACREQ,      *
000260*   CALLS PYVACCAL TO VALIDATE AND CALCULATE EACH ONE, BUILDS   *
000270*   THE MATCHING RESULT RECORD AND WRITES IT TO VACRES IN THE   *
000280*   SAME ORDER AS THE REQUESTS WERE READ.  RUN STAND ALONE -    *
000290*   NOT PART OF THE NORMAL PAYROLL CHAIN MENU.                  *
000300*                                                               *
000310*****************************************************************
000320*
000330*    REMARKS.       ONE RECORD IN, ONE RECORD OUT, NO MATCHING
000340*                   KEY - STRAIGHT THROUGH PROCESSING.
000350*
000360*    CALLING PROGS. RUN DIRECT FROM JCL/SCRIPT.
000370*
000380*    CALLED MODS.   PYVACCAL.
000390*
000400* CHANGE LOG
000410* ----------
000420* 19/06/88 PJH - 1.00 CREATED - FIRST ISSUE FOR NEW VACATION
000430*                     PAY ENTITLEMENT PROJECT, REQ REF VAC-01.
000440* 02/09/88 PJH -    1 ADDED RECORD COUNTS TO END OF JOB BANNER
000450*                     AFTER OPERATIONS QUERY.
000460* 14/11/89 PJH -    2 FILE STATUS CHECKED ON EVERY OPEN/CLOSE,
000470*                     NOT JUST ON THE READ LOOP.
000480* 08/03/91 RHT -    3 NO LOGIC CHANGE - RECOMPILED AGAINST NEW
000490*                     COPYBOOK LIBRARY VERSION.
000500* 23/07/93 RHT -    4 TIDIED PARAGRAPH NAMES TO MATCH SHOP
000510*                     STANDARD AAnnn/ZZnnn CONVENTION.
000520* 17/01/95 PJH -    5 YEAR FIELD WIDENED - SEE NOTE IN WSPYVCR.
000530* 11/09/98 KLD -  2.00 Y2K REMEDIATION - RUN DATE STAMP ON THE
000540*                     END OF JOB BANNER NOW SHOWS FULL CENTURY.
000550* 23/02/99 KLD -    1 FOLLOW UP TO Y2K FIX - NO FURTHER CHANGE
000560*                     REQUIRED AFTER RE-TEST.
000570* 30/11/03 RHT -    2 NO LOGIC CHANGE - RECOMPILED AGAINST NEW
000580*                     COPYBOOK LIBRARY VERSION.
000590* 14/05/11 VBC -    3 MIGRATED TO OPEN COBOL - NO LOGIC CHANGE.
000600* 16/04/24 VBC         COPYRIGHT NOTICE UPDATED, SEE SECURITY.
000610* 05/02/26 VBC -  3.00 REBUILT AS STAND ALONE CALCULATOR FOR
000620*                     NEW HR SPEC  TKT PY-118 - NO LONGER
000630*                     UPDATES THE EMPLOYEE MASTER DIRECTLY.
000640* 11/02/26 VBC -    1 ADDED RECORDS-IN/RECORDS-OUT MISMATCH
000650*                     CHECK TO END OF JOB PARAGRAPH.
000660* 12/02/26 VBC -    2 DROPPED THE UPSI-0 TEST SWITCH AND THE
000670*                     NUMERIC-TEXT CLASS TEST - NEITHER WAS EVER
000680*                     REFERENCED, NOT A CONVENTION THIS SHOP
000690*                     USES ON THIS SYSTEM.
000700*
000710 ENVIRONMENT               DIVISION.
000720*===================================
000730*
000740 INPUT-OUTPUT             SECTION.
000750*
000760 FILE-CONTROL.
000770 COPY "selpyvcr.cob".
000780 COPY "selpyvcs.cob".
000790*
000800 DATA                      DIVISION.
000810*===================================
000820*
000830 FILE                      SECTION.
000840*-----------------------------------
000850*
000860 COPY "fdpyvcr.cob".
000870*
000880 COPY "fdpyvcs.cob".
000890*
000900 WORKING-STORAGE           SECTION.
000910*-----------------------------------
000920*
000930* -- Standalone counters and switches, shop standard 77-level --
000940*
000950 77  WS-PROG-ID                   PIC X(17)
000960                                  VALUE "PYVACPAY (3.00)".
000970 77  WS-EOJ-SWITCH                PIC X          VALUE "N".
000980     88  WS-NO-MORE-REQUESTS      VALUE "Y".
000990*
001000 01  WS-FILE-STATUSES.
001010     03  PY-VCR-STATUS            PIC XX.
001020         88  VCR-STATUS-OK        VALUE "00".
001030         88  VCR-STATUS-EOF       VALUE "10".
001040     03  PY-VCS-STATUS            PIC XX.
001050         88  VCS-STATUS-OK        VALUE "00".
001060     03  FILLER                   PIC X(01)      VALUE SPACES.
001070*
001080 01  WS-RECORD-COUNTS.
001090     03  WS-RECS-READ             PIC 9(5)       COMP.
001100     03  WS-RECS-WRITTEN          PIC 9(5)       COMP.
001110     03  FILLER                   PIC X(01)      VALUE SPACES.
001120*
001130*  -- Run date stamp for the end of job banner --
001140*
001150 01  WS-RUN-DATE.
001160     03  WS-RUN-CCYY              PIC 9(4).
001170     03  WS-RUN-MM                PIC 9(2).
001180     03  WS-RUN-DD                PIC 9(2).
001190 01  WS-RUN-DATE9 REDEFINES WS-RUN-DATE
001200                                  PIC 9(8).
001210*
001220*  -- Calculation result passed back from PYVACCAL --
001230*
001240 01  WS-CALC-RESULT.
001250     03  WS-CALC-STATUS           PIC X.
001260         88  WS-CALC-OK           VALUE "0".
001270         88  WS-CALC-ERROR        VALUE "1".
001280     03  WS-CALC-MESSAGE          PIC X(60).
001290     03  WS-CALC-NET-PAY          PIC S9(9)V99.
001300     03  WS-CALC-EXCLUDED         PIC 9(3).
001310     03  WS-CALC-PAID             PIC 9(3).
001320     03  FILLER                   PIC X(01)      VALUE SPACES.
001330*
001340 01  WS-MESSAGES.
001350     03  WS-MSG-OPEN-VCR          PIC X(40)
001360         VALUE "PYVACPAY - VACREQ WILL NOT OPEN - RUN ST".
001370     03  WS-MSG-OPEN-VCS          PIC X(40)
001380         VALUE "PYVACPAY - VACRES WILL NOT OPEN - RUN ST".
001390     03  WS-MSG-MISMATCH          PIC X(40)
001400         VALUE "PYVACPAY - RECORDS IN/OUT DO NOT MATCH  ".
001410     03  FILLER                   PIC X(01)      VALUE SPACES.
001420*
001430 PROCEDURE                 DIVISION.
001440*===================================
001450*
001460 AA000-MAIN SECTION.
001470*******************
001480*
001490     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
001500     PERFORM  AA050-PROCESS-REQUESTS THRU AA050-EXIT
001510              UNTIL WS-NO-MORE-REQUESTS.
001520     PERFORM  ZZ090-CLOSE-FILES THRU ZZ090-EXIT.
001530     STOP     RUN.
001540*
001550 AA010-OPEN-FILES.
001560*******************
001570*
001580     ACCEPT   WS-RUN-DATE9 FROM DATE YYYYMMDD.
001590     OPEN     INPUT  PY-VACPAY-REQUEST-FILE.
001600     IF       NOT VCR-STATUS-OK
001610              DISPLAY WS-MSG-OPEN-VCR
001620              DISPLAY "FILE STATUS " PY-VCR-STATUS
001630              MOVE "Y" TO WS-EOJ-SWITCH
001640              STOP RUN
001650     END-IF.
001660     OPEN     OUTPUT PY-VACPAY-RESULT-FILE.
001670     IF       NOT VCS-STATUS-OK
001680              DISPLAY WS-MSG-OPEN-VCS
001690              DISPLAY "FILE STATUS " PY-VCS-STATUS
001700              MOVE "Y" TO WS-EOJ-SWITCH
001710              CLOSE PY-VACPAY-REQUEST-FILE
001720              STOP RUN
001730     END-IF.
001740     MOVE     ZERO TO WS-RECS-READ WS-RECS-WRITTEN.
001750*
001760 AA010-EXIT.
001770     EXIT.
001780*
001790 AA050-PROCESS-REQUESTS.
001800************************
001810*
001820     READ     PY-VACPAY-REQUEST-FILE
001830              AT END
001840                  MOVE "Y" TO WS-EOJ-SWITCH
001850              NOT AT END
001860                  ADD 1 TO WS-RECS-READ
001870                  CALL "PYVACCAL" USING PY-VACPAY-REQUEST-RECORD
001880                                        WS-CALC-RESULT
001890                  PERFORM AZ050-BUILD-RESULT-RECORD
001900                      THRU AZ050-EXIT
001910                  WRITE PY-VACPAY-RESULT-RECORD
001920                  ADD 1 TO WS-RECS-WRITTEN
001930     END-READ.
001940*
001950 AA050-EXIT.
001960     EXIT.
001970*
001980 AZ050-BUILD-RESULT-RECORD.
001990***************************
002000*
002010*  ASSEMBLES THE OUTPUT RECORD STRAIGHT FROM THE CALCULATION
002020*  RESULT - PYVACCAL HAS ALREADY DECIDED WHAT BELONGS IN EACH
002030*  FIELD FOR SIMPLE MODE AS WELL AS DETAILED MODE, SO NO MODE
002040*  TEST IS NEEDED HERE.
002050*
002060     INITIALIZE PY-VACPAY-RESULT-RECORD.
002070     MOVE     WS-CALC-STATUS   TO VCS-RESULT-STATUS.
002080     MOVE     WS-CALC-NET-PAY  TO VCS-VACATION-PAY.
002090     MOVE     WS-CALC-EXCLUDED TO VCS-WEEKENDS-AND-HOLIDAYS.
002100     MOVE     WS-CALC-PAID     TO VCS-PAID-VACATION-DAYS.
002110     MOVE     WS-CALC-MESSAGE  TO VCS-RESULT-MESSAGE.
002120*
002130 AZ050-EXIT.
002140     EXIT.
002150*
002160 ZZ090-CLOSE-FILES.
002170*******************
002180*
002190     CLOSE    PY-VACPAY-REQUEST-FILE.
002200     CLOSE    PY-VACPAY-RESULT-FILE.
002210     DISPLAY  "PYVACPAY END OF JOB " WS-RUN-DATE9.
002220     DISPLAY  "REQUESTS READ      " WS-RECS-READ.
002230     DISPLAY  "RESULTS WRITTEN    " WS-RECS-WRITTEN.
002240     IF       WS-RECS-READ NOT = WS-RECS-WRITTEN
002250              DISPLAY WS-MSG-MISMATCH
002260     END-IF.
002270*
002280 ZZ090-EXIT.
002290     EXIT.
002300*
