000010 IDENTIFICATION            DIVISION.
000020*===================================
000030*
000040 PROGRAM-ID.        PYVACCAL.
000050*
000060 AUTHOR.            P J HARGREAVES.
000070*
000080 INSTALLATION.      APPLEWOOD COMPUTERS.
000090*
000100 DATE-WRITTEN.      19/06/1988.
000110*
000120 DATE-COMPILED.
000130*
000140 SECURITY.          COPYRIGHT (C) 1988-2026 AND LATER,
000150*                   APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE
000160*                   TERMS OF THE GNU GENERAL PUBLIC LICENSE.
000170*                   SEE THE FILE COPYING FOR DETAILS.  SUPPLIED
000180*                   FOR USE WITHIN THE LICENSED INSTALLATION
000190*                   ONLY - NOT FOR RESALE OR HIRE.
000200*
000210*****************************************************************
000220*                                                               *
000230*        VACATION PAY CALCULATION  -  CALLED SUBPROGRAM         *
000240*                                                               *
000250*   VALIDATES A VACATION PAY REQUEST, CLASSIFIES EXPLICIT       *
000260*   LEAVE DATES AS PAID OR EXCLUDED (WEEKEND/HOLIDAY) AND       *
000270*   COMPUTES THE NET VACATION PAY.  ONE REQUEST IN, ONE         *
000280*   RESULT OUT - NO FILES ARE OPENED BY THIS MODULE.            *
000290*                                                               *
000300*****************************************************************
000310*
000320*    REMARKS.       CALLED FROM PYVACPAY FOR EACH REQUEST
000330*                   RECORD READ.  SEE ALSO WSPYVCR.COB,
000340*                   WSPYHOL.COB.
000350*
000360*    CALLING PROGS. PYVACPAY.
000370*
000380*    CALLED MODS.   NONE.
000390*
000400*    FUNCTIONS USED. NONE - ALL DATE ARITHMETIC DONE LONGHAND,
000410*                    SEE ZZ300/ZZ310/ZZ320 BELOW.
000420*
000430* CHANGE LOG
000440* ----------
000450* 19/06/88 PJH - 1.00 CREATED - FIRST ISSUE FOR NEW VACATION
000460*                     PAY ENTITLEMENT PROJECT, REQ REF VAC-01.
000470* 02/09/88 PJH -    1 CORRECTED AA030 RANGE WALK - DID NOT
000480*                     HANDLE A ONE DAY VACATION CORRECTLY.
000490* 14/11/89 PJH -    2 ZELLER CONSTANT TABLE REVIEWED AFTER
000500*                     QUERY FROM AUDIT - NO CHANGE REQUIRED.
000510* 08/03/91 RHT -    3 ADDED DEFENDER OF THE FATHERLAND AND
000520*                     WOMEN'S DAY TO HOLIDAY TABLE (WSPYHOL).
000530* 23/07/93 RHT -    4 TIDIED PARAGRAPH NAMES TO MATCH SHOP
000540*                     STANDARD AAnnn/ZZnnn CONVENTION.
000550* 17/01/95 PJH -    5 YEAR FIELD WIDENED - SEE NOTE IN WSPYVCR.
000560* 11/09/98 KLD -  2.00 Y2K REMEDIATION - CENTURY NOW CARRIED
000570*                     THROUGHOUT, NO WINDOWING USED.  TESTED
000580*                     AGAINST 1999/2000/2001 BOUNDARY DATES.
000590* 23/02/99 KLD -    1 FOLLOW UP TO Y2K FIX - LEAP YEAR TEST
000600*                     NOW CHECKS CENTURY RULE (DIV 100/400).
000610* 30/11/03 RHT -    2 ADDED RUSSIA DAY AND UNITY DAY HOLIDAYS.
000620* 14/05/11 VBC -    3 MIGRATED TO OPEN COBOL - NO LOGIC CHANGE.
000630* 16/04/24 VBC         COPYRIGHT NOTICE UPDATED, SEE SECURITY.
000640* 05/02/26 VBC -  3.00 REBUILT VALIDATION GROUP TO MATCH NEW
000650*                     HR SPEC  TKT PY-118 - DUPLICATE/MISSING
000660*                     DATE CHECK NOW A SINGLE PASS, RATE USED
000670*                     IS NOW THE STATUTORY 29.3 DIVISOR.
000680* 11/02/26 VBC -    1 TAX RATE MADE A NAMED CONSTANT.
000690* 12/02/26 VBC -    2 VALIDATION GROUP RECAST TO USE GO TO
000700*                     AA000-EXIT ON FIRST FAILURE, SHOP STANDARD,
000710*                     IN PLACE OF THE NESTED IF WS-CALC-OK TEST
000720*                     AFTER EACH RULE.  ALSO DROPPED THE UPSI-0
000730*                     TEST SWITCH - NEVER WIRED IN, NOT A
000740*                     CONVENTION THIS SHOP USES ON THIS SYSTEM.
000750*
000760 ENVIRONMENT               DIVISION.
000770*===================================
000780*
000790 DATA                      DIVISION.
000800*===================================
000810*
000820 WORKING-STORAGE           SECTION.
000830*-----------------------------------
000840*
000850* -- Standalone counters and switches, shop standard 77-level --
000860*
000870 77  WS-PROG-ID                   PIC X(17)
000880                                  VALUE "PYVACCAL (3.00)".
000890 77  WS-CHECK-MMDD                PIC 9(4).
000900 77  WS-IS-HOLIDAY                PIC 9          COMP.
000910 77  WS-DOW                       PIC S9(4)      COMP.
000920*                                  0=SAT 1=SUN 2=MON ... 6=FRI
000930 77  WS-DAYS-THIS-MONTH           PIC 99         COMP.
000940 77  WS-LEAP-SWITCH               PIC X.
000950     88  WS-LEAP-YEAR             VALUE "Y".
000960     88  WS-NOT-LEAP-YEAR         VALUE "N".
000970 77  WS-LEAP-REM-4                PIC S9(4)      COMP.
000980 77  WS-LEAP-REM-100              PIC S9(4)      COMP.
000990 77  WS-LEAP-REM-400              PIC S9(4)      COMP.
001000 77  WS-LEAP-TEMP                 PIC S9(4)      COMP.
001010 77  WS-RANGE-COUNT               PIC S9(4)      COMP.
001020 77  WS-MATCH-COUNT               PIC S9(4)      COMP.
001030 77  WS-RANGE-BAD                 PIC X.
001040     88  WS-RANGE-IS-OK           VALUE "0".
001050     88  WS-RANGE-IS-BAD          VALUE "1".
001060 77  WS-SUB1                      PIC S9(4)      COMP.
001070 77  WS-SUB2                      PIC S9(4)      COMP.
001080*
001090* -- Named calculation constants (TKT PY-118) --
001100*
001110 01  WS-CONSTANTS.
001120     03  WS-WORK-DAYS-MONTH       PIC 99V9     COMP-3
001130                                  VALUE 29.3.
001140     03  WS-TAX-RATE              PIC V99      COMP-3
001150                                  VALUE .13.
001160     03  FILLER                   PIC X(01)    VALUE SPACES.
001170*
001180* -- Working amounts for the calculation group --
001190*
001200 01  WS-PAY-AMOUNTS.
001210     03  WS-DAILY-AVG             PIC S9(7)V99 COMP-3.
001220     03  WS-GROSS-PAY             PIC S9(7)V99 COMP-3.
001230     03  WS-TAX-AMT               PIC S9(7)V99 COMP-3.
001240     03  WS-NET-PAY               PIC S9(7)V99 COMP-3.
001250     03  FILLER                   PIC X(01)    VALUE SPACES.
001260*
001270* -- Holiday table - MMDD only, year of date always applies --
001280*
001290 COPY "wspyhol.cob".
001300*
001310* -- One date broken out for weekend/holiday classification --
001320*
001330 01  WS-CHECK-DATE                PIC 9(8).
001340 01  WS-CHECK-DATE-PARTS REDEFINES WS-CHECK-DATE.
001350     03  WS-CHECK-CCYY            PIC 9(4).
001360     03  WS-CHECK-MM              PIC 9(2).
001370     03  WS-CHECK-DD              PIC 9(2).
001380*
001390* -- Zeller's congruence working fields (day of week) --
001400*
001410 01  WS-ZELLER-FIELDS.
001420     03  WS-ZEL-Q                 PIC S9(4)      COMP.
001430     03  WS-ZEL-M                 PIC S9(4)      COMP.
001440     03  WS-ZEL-Y                 PIC S9(4)      COMP.
001450     03  WS-ZEL-K                 PIC S9(4)      COMP.
001460     03  WS-ZEL-J                 PIC S9(4)      COMP.
001470     03  WS-ZEL-T1                PIC S9(4)      COMP.
001480     03  WS-ZEL-DUMMY             PIC S9(4)      COMP.
001490     03  FILLER                   PIC X(01)      VALUE SPACES.
001500*
001510* -- Date-walk working fields (next-day / leap-year routines) --
001520*
001530 01  WS-WALK-DATE.
001540     03  WS-WALK-CCYY             PIC 9(4).
001550     03  WS-WALK-MM               PIC 99.
001560     03  WS-WALK-DD               PIC 99.
001570     03  FILLER                   PIC X(01)      VALUE SPACES.
001580*
001590 01  WS-DAYS-IN-MONTH-LIST.
001600     03  FILLER                   PIC 99  VALUE 31.
001610     03  FILLER                   PIC 99  VALUE 28.
001620     03  FILLER                   PIC 99  VALUE 31.
001630     03  FILLER                   PIC 99  VALUE 30.
001640     03  FILLER                   PIC 99  VALUE 31.
001650     03  FILLER                   PIC 99  VALUE 30.
001660     03  FILLER                   PIC 99  VALUE 31.
001670     03  FILLER                   PIC 99  VALUE 31.
001680     03  FILLER                   PIC 99  VALUE 30.
001690     03  FILLER                   PIC 99  VALUE 31.
001700     03  FILLER                   PIC 99  VALUE 30.
001710     03  FILLER                   PIC 99  VALUE 31.
001720 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIST.
001730     03  WS-DAYS-IN-MONTH         PIC 99  OCCURS 12 TIMES
001740                                  INDEXED BY WS-DIM-IX.
001750*
001760* -- Fixed validation / success message text (TKT PY-118) --
001770*    RESULT-MESSAGE ON THE OUTPUT RECORD IS ONLY 60 BYTES -
001780*    LONGER TEXT IS TRUNCATED ON MOVE, SAME AS ANY OTHER MOVE
001790*    TO A SHORTER ALPHANUMERIC RECEIVING FIELD.
001800*
001810 01  WS-ERROR-MESSAGES.
001820     03  WS-MSG-DATES-MISSING     PIC X(56)
001830         VALUE "Both start and end dates of the leave must be ente
001840-       "red.".
001850     03  WS-MSG-END-BEFORE-START  PIC X(67)
001860         VALUE "The end date of the leave may not be earlier than
001870-       " the start date.".
001880     03  WS-MSG-DATES-MISMATCH    PIC X(125)
001890         VALUE "Vacation dates don't match the provided start and
001900-       " end dates. Please ensure the dates match or choose one c
001910-       "onsistent method.".
001920     03  WS-MSG-DAYS-MISMATCH     PIC X(58)
001930         VALUE "The vacation days don't match the number of dates
001940-       " shown.".
001950     03  WS-MSG-SUCCESS           PIC X(47)
001960         VALUE "Amount is calculated after deducting 13% tax.".
001970     03  FILLER                   PIC X(01)      VALUE SPACES.
001980*
001990 LINKAGE                   SECTION.
002000*-----------------------------------
002010*
002020 COPY "wspyvcr.cob".
002030*
002040 01  WS-CALC-RESULT.
002050     03  WS-CALC-STATUS           PIC X.
002060         88  WS-CALC-OK           VALUE "0".
002070         88  WS-CALC-ERROR        VALUE "1".
002080     03  WS-CALC-MESSAGE          PIC X(60).
002090     03  WS-CALC-NET-PAY          PIC S9(9)V99.
002100     03  WS-CALC-EXCLUDED         PIC 9(3).
002110     03  WS-CALC-PAID             PIC 9(3).
002120     03  FILLER                   PIC X(01).
002130*
002140 PROCEDURE                 DIVISION USING PY-VACPAY-REQUEST-RECORD
002150                                          WS-CALC-RESULT.
002160*======================================================
002170*
002180 AA000-VALIDATE-AND-CALCULATE SECTION.
002190*************************************
002200*
002210     MOVE SPACES  TO WS-CALC-MESSAGE.
002220     MOVE "0"     TO WS-CALC-STATUS.
002230     MOVE ZERO    TO WS-CALC-NET-PAY WS-CALC-EXCLUDED
002240                     WS-CALC-PAID.
002250*
002260     IF       VCR-VACATION-DATE-COUNT = ZERO
002270*                                  SIMPLE MODE - NO VALIDATION.
002280              MOVE VCR-VACATION-DAYS TO WS-CALC-PAID
002290              GO TO AA000-COMPUTE.
002300*
002310*                                  DETAILED MODE - RULES 1-4,
002320*                                  FIRST FAILURE WINS, EACH RULE
002330*                                  DROPS STRAIGHT OUT OF SECTION
002340*                                  ON FAILURE - SHOP STANDARD GO
002350*                                  TO RANGE, SAME AS PYRGSTR AND
002360*                                  MAPS04.
002370     PERFORM  AA010-CHECK-DATES-PRESENT THRU AA010-EXIT.
002380     IF       NOT WS-CALC-OK
002390              GO TO AA000-EXIT.
002400     PERFORM  AA020-CHECK-END-NOT-BEFORE-START THRU AA020-EXIT.
002410     IF       NOT WS-CALC-OK
002420              GO TO AA000-EXIT.
002430     PERFORM  AA030-CHECK-DATES-MATCH-RANGE THRU AA030-EXIT.
002440     IF       NOT WS-CALC-OK
002450              GO TO AA000-EXIT.
002460     PERFORM  AA040-CHECK-DAYS-MATCH-COUNT THRU AA040-EXIT.
002470     IF       NOT WS-CALC-OK
002480              GO TO AA000-EXIT.
002490     PERFORM  AA100-CLASSIFY-DATES THRU AA100-EXIT.
002500*
002510 AA000-COMPUTE.
002520     PERFORM  AA200-COMPUTE-PAY THRU AA200-EXIT.
002530*
002540 AA000-EXIT.
002550     EXIT     PROGRAM.
002560*
002570 AA010-CHECK-DATES-PRESENT.
002580*************************
002590*
002600*   RULE 1 - either date missing fails the same way.
002610     IF       VCR-VACATION-START-DATE = ZERO
002620     OR       VCR-VACATION-END-DATE   = ZERO
002630              MOVE "1" TO WS-CALC-STATUS
002640              MOVE WS-MSG-DATES-MISSING TO WS-CALC-MESSAGE.
002650*
002660 AA010-EXIT.
002670     EXIT.
002680*
002690 AA020-CHECK-END-NOT-BEFORE-START.
002700*********************************
002710*
002720*   RULE 2 - CCYYMMDD as unsigned 8 digit numerics compare in
002730*            calendar order directly, no conversion needed.
002740     IF       VCR-VACATION-END-DATE < VCR-VACATION-START-DATE
002750              MOVE "1" TO WS-CALC-STATUS
002760              MOVE WS-MSG-END-BEFORE-START TO WS-CALC-MESSAGE.
002770*
002780 AA020-EXIT.
002790     EXIT.
002800*
002810 AA030-CHECK-DATES-MATCH-RANGE.
002820*****************************
002830*
002840*   RULE 3 - walk start to end inclusive counting days, then
002850*            prove the supplied table is exactly that range:
002860*            every entry in range, no entry repeated, and the
002870*            entry count equal to the range length.  All three
002880*            together force an exact match - see change log
002890*            entry of 05/02/26.
002900*
002910     MOVE     VCR-START-CCYY TO WS-WALK-CCYY.
002920     MOVE     VCR-START-MM   TO WS-WALK-MM.
002930     MOVE     VCR-START-DD   TO WS-WALK-DD.
002940     MOVE     1 TO WS-RANGE-COUNT.
002950     PERFORM  AA031-WALK-RANGE THRU AA031-EXIT
002960              UNTIL (WS-WALK-CCYY = VCR-END-CCYY
002970              AND    WS-WALK-MM   = VCR-END-MM
002980              AND    WS-WALK-DD   = VCR-END-DD)
002990              OR     WS-RANGE-COUNT > 367.
003000*
003010     SET      WS-RANGE-IS-OK TO TRUE.
003020     IF       WS-RANGE-COUNT NOT = VCR-VACATION-DATE-COUNT
003030              SET WS-RANGE-IS-BAD TO TRUE.
003040*
003050     PERFORM  AA032-CHECK-ONE-SUPPLIED-DATE THRU AA032-EXIT
003060              VARYING WS-SUB1 FROM 1 BY 1
003070              UNTIL   WS-SUB1 > VCR-VACATION-DATE-COUNT
003080              OR      WS-RANGE-IS-BAD.
003090*
003100     IF       WS-RANGE-IS-BAD
003110              MOVE "1" TO WS-CALC-STATUS
003120              MOVE WS-MSG-DATES-MISMATCH TO WS-CALC-MESSAGE.
003130*
003140 AA030-EXIT.
003150     EXIT.
003160*
003170 AA031-WALK-RANGE.
003180******************
003190*
003200*  ONE STEP OF THE CALENDAR WALK FROM THE START DATE - ADVANCES
003210*  WS-WALK-DATE AND COUNTS THE DAY.  THE 367 DAY CAP IN THE
003220*  PERFORM UNTIL ABOVE STOPS A RUNAWAY IF A DATE IS CORRUPT.
003230*
003240     PERFORM  ZZ310-NEXT-DAY THRU ZZ310-EXIT.
003250     ADD      1 TO WS-RANGE-COUNT.
003260*
003270 AA031-EXIT.
003280     EXIT.
003290*
003300 AA032-CHECK-ONE-SUPPLIED-DATE.
003310*******************************
003320*
003330*  ONE ENTRY OF THE SUPPLIED DATE TABLE - FAILS THE RANGE TEST
003340*  IF THE DATE FALLS OUTSIDE START/END, OR IF IT IS NOT THE
003350*  ONLY OCCURRENCE OF ITSELF IN THE TABLE (DUPLICATE CHECK).
003360*
003370     IF       VCR-VACATION-DATE (WS-SUB1) <
003380              VCR-VACATION-START-DATE
003390     OR       VCR-VACATION-DATE (WS-SUB1) >
003400              VCR-VACATION-END-DATE
003410              SET WS-RANGE-IS-BAD TO TRUE.
003420     MOVE     ZERO TO WS-MATCH-COUNT.
003430     PERFORM  AA033-COUNT-ONE-MATCH THRU AA033-EXIT
003440              VARYING WS-SUB2 FROM 1 BY 1
003450              UNTIL   WS-SUB2 > VCR-VACATION-DATE-COUNT.
003460     IF       WS-MATCH-COUNT NOT = 1
003470              SET WS-RANGE-IS-BAD TO TRUE.
003480*
003490 AA032-EXIT.
003500     EXIT.
003510*
003520 AA033-COUNT-ONE-MATCH.
003530***********************
003540*
003550*  TALLIES HOW MANY TIMES THE CURRENT OUTER ENTRY (WS-SUB1)
003560*  APPEARS ACROSS THE WHOLE TABLE - SHOULD COME TO EXACTLY 1.
003570*
003580     IF       VCR-VACATION-DATE (WS-SUB1) =
003590              VCR-VACATION-DATE (WS-SUB2)
003600              ADD 1 TO WS-MATCH-COUNT.
003610*
003620 AA033-EXIT.
003630     EXIT.
003640*
003650 AA040-CHECK-DAYS-MATCH-COUNT.
003660*****************************
003670*
003680*  RULE 4 - vacation days must equal the number of dates given.
003690     IF       VCR-VACATION-DAYS NOT = VCR-VACATION-DATE-COUNT
003700              MOVE "1" TO WS-CALC-STATUS
003710              MOVE WS-MSG-DAYS-MISMATCH TO WS-CALC-MESSAGE.
003720*
003730 AA040-EXIT.
003740     EXIT.
003750*
003760 AA100-CLASSIFY-DATES.
003770*********************
003780*
003790*  FOR EACH SUPPLIED DATE, WORK OUT ITS DAY OF WEEK AND CHECK
003800*  IT AGAINST THE FIXED HOLIDAY TABLE - WEEKEND OR HOLIDAY
003810*  DATES ARE EXCLUDED FROM PAY, ALL OTHERS ARE PAID.
003820*
003830     MOVE     ZERO TO WS-CALC-EXCLUDED WS-CALC-PAID.
003840     PERFORM  AA101-CLASSIFY-ONE-DATE THRU AA101-EXIT
003850              VARYING WS-SUB1 FROM 1 BY 1
003860              UNTIL   WS-SUB1 > VCR-VACATION-DATE-COUNT.
003870*
003880 AA100-EXIT.
003890     EXIT.
003900*
003910 AA101-CLASSIFY-ONE-DATE.
003920************************
003930*
003940*  CLASSIFIES ONE SUPPLIED DATE AS PAID OR EXCLUDED.  A
003950*  SATURDAY OR SUNDAY IS EXCLUDED WITHOUT NEEDING THE HOLIDAY
003960*  TABLE LOOK UP AT ALL.
003970*
003980     MOVE     VCR-VACATION-DATE (WS-SUB1) TO WS-CHECK-DATE.
003990     PERFORM  ZZ300-DAY-OF-WEEK THRU ZZ300-EXIT.
004000     MOVE     ZERO TO WS-IS-HOLIDAY.
004010     IF       WS-DOW = 0 OR WS-DOW = 1
004020              MOVE 1 TO WS-IS-HOLIDAY
004030     ELSE
004040              COMPUTE WS-CHECK-MMDD =
004050                      (WS-CHECK-MM * 100) + WS-CHECK-DD
004060              PERFORM AA102-CHECK-ONE-HOLIDAY THRU AA102-EXIT
004070                      VARYING PY-VAC-HOL-IX FROM 1 BY 1
004080                      UNTIL PY-VAC-HOL-IX > 14
004090     END-IF.
004100     IF       WS-IS-HOLIDAY = 1
004110              ADD 1 TO WS-CALC-EXCLUDED
004120     ELSE
004130              ADD 1 TO WS-CALC-PAID
004140     END-IF.
004150*
004160 AA101-EXIT.
004170     EXIT.
004180*
004190 AA102-CHECK-ONE-HOLIDAY.
004200*************************
004210*
004220*  COMPARES THE CHECK DATE'S MONTH/DAY AGAINST ONE ENTRY OF
004230*  THE FIXED HOLIDAY TABLE (WSPYHOL).
004240*
004250     IF       WS-CHECK-MMDD = PY-VAC-HOLIDAY-MMDD (PY-VAC-HOL-IX)
004260              MOVE 1 TO WS-IS-HOLIDAY.
004270*
004280 AA102-EXIT.
004290     EXIT.
004300*
004310 AA200-COMPUTE-PAY.
004320*******************
004330*
004340*   AVERAGE DAILY PAY IS THE AVERAGE MONTHLY SALARY DIVIDED BY
004350*   THE STATUTORY 29.3 DAYS, ROUNDED HALF-UP TO TWO DECIMALS.
004360*   GROSS IS THE EXACT PRODUCT OF THAT RATE AND THE PAID DAYS -
004370*   NO FURTHER ROUNDING UNTIL TAX IS TAKEN OFF.
004380*
004390     COMPUTE  WS-DAILY-AVG ROUNDED =
004400              VCR-AVERAGE-SALARY / WS-WORK-DAYS-MONTH.
004410     COMPUTE  WS-GROSS-PAY = WS-DAILY-AVG * WS-CALC-PAID.
004420     COMPUTE  WS-TAX-AMT ROUNDED = WS-GROSS-PAY * WS-TAX-RATE.
004430     COMPUTE  WS-NET-PAY = WS-GROSS-PAY - WS-TAX-AMT.
004440     MOVE     WS-NET-PAY TO WS-CALC-NET-PAY.
004450     MOVE     WS-MSG-SUCCESS TO WS-CALC-MESSAGE.
004460*
004470 AA200-EXIT.
004480     EXIT.
004490*
004500 ZZ300-DAY-OF-WEEK.
004510*******************
004520*
004530*  ZELLER'S CONGRUENCE, GREGORIAN FORM - JAN/FEB TREATED AS
004540*  MONTHS 13/14 OF THE PRECEDING YEAR.  RESULT 0=SAT 1=SUN
004550*  2=MON 3=TUE 4=WED 5=THU 6=FRI.  NO INTRINSIC FUNCTIONS -
004560*  ALL DIVISION DONE WITH INTEGER RECEIVING FIELDS SO THE
004570*  FRACTION IS DROPPED, THE SAME AS A MATHEMATICAL FLOOR FOR
004580*  THE POSITIVE VALUES USED HERE.
004590*
004600     MOVE     WS-CHECK-DD TO WS-ZEL-Q.
004610     IF       WS-CHECK-MM < 3
004620              COMPUTE WS-ZEL-M = WS-CHECK-MM + 12
004630              COMPUTE WS-ZEL-Y = WS-CHECK-CCYY - 1
004640     ELSE
004650              MOVE WS-CHECK-MM   TO WS-ZEL-M
004660              MOVE WS-CHECK-CCYY TO WS-ZEL-Y
004670     END-IF.
004680     DIVIDE   WS-ZEL-Y BY 100 GIVING WS-ZEL-J
004690              REMAINDER WS-ZEL-K.
004700     COMPUTE  WS-ZEL-T1 = (13 * (WS-ZEL-M + 1)) / 5.
004710     COMPUTE  WS-DOW = WS-ZEL-Q + WS-ZEL-T1 + WS-ZEL-K
004720              + (WS-ZEL-K / 4) + (WS-ZEL-J / 4)
004730              + (5 * WS-ZEL-J).
004740     DIVIDE   WS-DOW BY 7 GIVING WS-ZEL-DUMMY
004750              REMAINDER WS-DOW.
004760*
004770 ZZ300-EXIT.
004780     EXIT.
004790*
004800 ZZ310-NEXT-DAY.
004810****************
004820*
004830*  ADVANCES WS-WALK-DATE BY ONE CALENDAR DAY.  FEBRUARY IS
004840*  TAKEN FROM THE TABLE THEN LENGTHENED BY ONE IN A LEAP YEAR.
004850*
004860     PERFORM  ZZ320-TEST-LEAP-YEAR THRU ZZ320-EXIT.
004870     MOVE     WS-DAYS-IN-MONTH (WS-WALK-MM) TO WS-DAYS-THIS-MONTH.
004880     IF       WS-WALK-MM = 2 AND WS-LEAP-YEAR
004890              ADD 1 TO WS-DAYS-THIS-MONTH.
004900     ADD      1 TO WS-WALK-DD.
004910     IF       WS-WALK-DD > WS-DAYS-THIS-MONTH
004920              MOVE 1 TO WS-WALK-DD
004930              ADD  1 TO WS-WALK-MM
004940              IF   WS-WALK-MM > 12
004950                   MOVE 1 TO WS-WALK-MM
004960                   ADD  1 TO WS-WALK-CCYY
004970              END-IF
004980     END-IF.
004990*
005000 ZZ310-EXIT.
005010     EXIT.
005020*
005030 ZZ320-TEST-LEAP-YEAR.
005040***********************
005050*
005060*  STANDARD GREGORIAN RULE - DIVISIBLE BY 4, EXCEPT CENTURY
005070*  YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.  ADDED AS PART
005080*  OF THE 1998 Y2K REVIEW - SEE CHANGE LOG.
005090*
005100     DIVIDE   WS-WALK-CCYY BY 4   GIVING WS-LEAP-TEMP
005110              REMAINDER WS-LEAP-REM-4.
005120     DIVIDE   WS-WALK-CCYY BY 100 GIVING WS-LEAP-TEMP
005130              REMAINDER WS-LEAP-REM-100.
005140     DIVIDE   WS-WALK-CCYY BY 400 GIVING WS-LEAP-TEMP
005150              REMAINDER WS-LEAP-REM-400.
005160     IF       WS-LEAP-REM-4 = 0
005170     AND      (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
005180              SET WS-LEAP-YEAR TO TRUE
005190     ELSE
005200              SET WS-NOT-LEAP-YEAR TO TRUE
005210     END-IF.
005220*
005230 ZZ320-EXIT.
005240     EXIT.
005250*
