000010* 04/02/26 VBC - 1.00 CREATED FOR PY-VAC-PAY PROJECT  TKT PY-118.
000020*
000030     SELECT  PY-VACPAY-REQUEST-FILE
000040             ASSIGN       VACREQ
000050             ORGANIZATION LINE SEQUENTIAL
000060             STATUS       PY-VCR-STATUS.
000070*
